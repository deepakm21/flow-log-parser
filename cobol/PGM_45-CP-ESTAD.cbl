000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CPESTAD.
000300 AUTHOR. R SOSA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA REDES.
000500 DATE-WRITTEN. 22/11/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO AREA SISTEMAS.
000800***************************************************************
000900*    MIEMBRO COPY CPESTAD                                     *
001000*    ====================                                     *
001100*    LAYOUT DE LOS ACUMULADORES DE ESTADISTICA DE PGMETIQF     *
001200*    DOS TABLAS EN MEMORIA:                                    *
001300*      - CONTADOR POR ETIQUETA DE NEGOCIO                      *
001400*      - CONTADOR POR COMBINACION PUERTO/PROTOCOLO             *
001500*    SE COPIA A MANO EN EL WORKING-STORAGE DE PGMETIQF         *
001600*    (VER COMENTARIO * COPY CPESTAD. EN ESE PROGRAMA)          *
001700***************************************************************
001800*    HISTORIA DE CAMBIOS
001900*    ------------------------------------------------------
002000*    22/11/93  RSO  TK-0147  VERSION ORIGINAL DEL LAYOUT
002100*    09/08/96  JCA  TK-0205  SE AGREGA TAB-PP-CLAVE-ALT PARA
002200*                            BUSQUEDA DE UNA SOLA PASADA EN LA
002300*                            TABLA DE PUERTO/PROTOCOLO
002400*    18/01/99  MGU  TK-0258  CONTADORES PASADOS A COMP PARA
002500*                            ACELERAR EL ORDENAMIENTO DEL
002600*                            REPORTE FINAL (VER 8000-ORDENAR)
002700*    ------------------------------------------------------
002800*     TABLA DE CONTEO POR ETIQUETA DE NEGOCIO
002900 01  TAB-ETIQ-REG.
003000     03  ETIQ-VALOR           PIC X(20)    VALUE SPACES.
003100     03  ETIQ-CONTADOR        PIC 9(09) COMP VALUE ZEROS.
003150     03  FILLER               PIC X(05)    VALUE SPACES.
003200*
003300*     TABLA DE CONTEO POR COMBINACION PUERTO/PROTOCOLO
003400 01  TAB-PP-REG.
003500     03  TAB-PP-CLAVE.
003600         05  PP-PUERTO        PIC 9(05)    VALUE ZEROS.
003700         05  PP-PROTOCOLO     PIC X(10)    VALUE SPACES.
003800     03  TAB-PP-CLAVE-ALT REDEFINES TAB-PP-CLAVE
003900                              PIC X(15).
004000     03  PP-CONTADOR          PIC 9(09) COMP VALUE ZEROS.
004050     03  FILLER               PIC X(05)    VALUE SPACES.
