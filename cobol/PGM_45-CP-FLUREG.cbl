000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CPFLUREG.
000300 AUTHOR. M GUTIERREZ.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA REDES.
000500 DATE-WRITTEN. 03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO AREA SISTEMAS.
000800***************************************************************
000900*    MIEMBRO COPY CPFLUREG                                    *
001000*    =====================                                    *
001100*    LAYOUT REGISTRO DE FLUJO DE RED (FLOW LOG VPC VERSION 2)  *
001200*    FUENTE: BITACORA DE FLUJO DEL EQUIPO DE BORDE             *
001300*    LARGO VARIABLE - LINEA DE TEXTO SEPARADA POR ESPACIOS     *
001400*    SE COPIA A MANO EN EL WORKING-STORAGE DE PGMETIQF         *
001500*    (VER COMENTARIO * COPY CPFLUREG. EN ESE PROGRAMA)         *
001600***************************************************************
001700*    HISTORIA DE CAMBIOS
001800*    ------------------------------------------------------
001900*    14/03/91  MGU  TK-0091  VERSION ORIGINAL DEL LAYOUT
002000*    22/11/93  RSO  TK-0147  SE AGREGA FLU-NOM-PROTOCOLO
002100*    09/08/96  JCA  TK-0205  SE AGREGA FLU-CLAVE-BUSQ Y
002200*                            FLU-CLAVE-ALT (REDEFINES) PARA
002300*                            BUSQUEDA EN TABLA DE TARIFARIO
002400*    17/02/99  MGU  TK-0261  AJUSTE Y2K EN COMENTARIOS DE
002500*                            TRABAJO (SIN IMPACTO EN LOS
002600*                            CAMPOS, EL FLUJO NO TRAE FECHA
002700*                            CALENDARIO, SOLO EPOCH UNIX)
002800*    ------------------------------------------------------
002900 01  WS-REG-FLUJO.
003000*     POSICION 01 - VERSION DEL FORMATO DE FLUJO (DEBE SER 2)
003100     03  FLU-VERSION          PIC 9(01)    VALUE ZEROS.
003200*     POSICION 02 - IDENTIFICADOR DE CUENTA AWS DEL PROPIETARIO
003300     03  FLU-ID-CUENTA        PIC X(12)    VALUE SPACES.
003400*     POSICION 03 - IDENTIFICADOR DE INTERFACE DE RED (ENI)
003500     03  FLU-ID-INTERFAZ      PIC X(21)    VALUE SPACES.
003600*     POSICION 04/05 - DIRECCIONES IP ORIGEN Y DESTINO
003700     03  FLU-DIR-ORIGEN       PIC X(15)    VALUE SPACES.
003800     03  FLU-DIR-DESTINO      PIC X(15)    VALUE SPACES.
003900*     POSICION 06/07 - PUERTOS ORIGEN Y DESTINO (0 A 65535)
004000     03  FLU-PUERTO-ORIGEN    PIC 9(05)    VALUE ZEROS.
004100     03  FLU-PUERTO-DESTINO   PIC 9(05)    VALUE ZEROS.
004200*     POSICION 08 - PROTOCOLO IANA (06=TCP 17=UDP 01=ICMP ETC)
004300     03  FLU-PROTOCOLO        PIC 9(03)    VALUE ZEROS.
004400*     POSICION 09/10 - CANTIDAD DE PAQUETES Y BYTES DEL FLUJO
004500     03  FLU-CANT-PAQUETES    PIC 9(09)    VALUE ZEROS.
004600     03  FLU-CANT-BYTES       PIC 9(09)    VALUE ZEROS.
004700*     POSICION 11/12 - INICIO Y FIN DE VENTANA (EPOCH UNIX)
004800     03  FLU-INICIO           PIC 9(10)    VALUE ZEROS.
004900     03  FLU-FIN              PIC 9(10)    VALUE ZEROS.
005000*     POSICION 13 - ACCION  VALIDOS ACCEPT / REJECT
005100     03  FLU-ACCION           PIC X(06)    VALUE SPACES.
005200*     POSICION 14 - ESTADO DEL LOGUEO  OK / NODATA / SKIPDATA
005300     03  FLU-ESTADO-LOG       PIC X(06)    VALUE SPACES.
005400*     ----- CAMPOS DERIVADOS (NO VIENEN EN LA LINEA DE ENTRADA)
005500*     NOMBRE DE PROTOCOLO SEGUN FLU-PROTOCOLO (TCP/UDP/ETC)
005600     03  FLU-NOM-PROTOCOLO    PIC X(10)    VALUE SPACES.
005700*     ETIQUETA DE NEGOCIO ASIGNADA SEGUN TARIFARIO DE PUERTOS
005800     03  FLU-ETIQUETA         PIC X(20)    VALUE SPACES.
005900*     CLAVE DE BUSQUEDA EN TABLA DE TARIFARIO (PUERTO+PROTOC)
006000     03  FLU-CLAVE-BUSQ.
006100         05  FLU-CLAVE-PUERTO PIC 9(05)    VALUE ZEROS.
006200         05  FLU-CLAVE-PROTO  PIC X(10)    VALUE SPACES.
006300*     VISTA ALTERNATIVA DE LA CLAVE EN UN SOLO CAMPO ALFA PARA
006400*     PODER COMPARARLA DE UNA SOLA VEZ CONTRA LA TABLA
006500     03  FLU-CLAVE-ALT REDEFINES FLU-CLAVE-BUSQ
006600                              PIC X(15).
006700*     INDICADOR DE LINEA VALIDA, FIJADO POR EL PARSEO
006800     03  FLU-LINEA-VALIDA     PIC X(01)    VALUE 'S'.
006900         88  FLU-ES-VALIDA                 VALUE 'S'.
007000         88  FLU-NO-ES-VALIDA              VALUE 'N'.
007100     03  FILLER               PIC X(10)    VALUE SPACES.
