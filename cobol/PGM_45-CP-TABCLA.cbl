000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CPTABCLA.
000300 AUTHOR. M GUTIERREZ.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA REDES.
000500 DATE-WRITTEN. 03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO AREA SISTEMAS.
000800***************************************************************
000900*    MIEMBRO COPY CPTABCLA                                    *
001000*    =====================                                    *
001100*    LAYOUT DE UNA LINEA DEL ARCHIVO TARIFARIO DE PUERTOS      *
001200*    (TABLA DE CLASIFICACION PUERTO/PROTOCOLO -> ETIQUETA)     *
001300*    ENTRADA EN TEXTO SEPARADO POR COMAS, 3 CAMPOS POR LINEA   *
001400*    SE COPIA A MANO EN EL WORKING-STORAGE DE PGMETIQF         *
001500*    (VER COMENTARIO * COPY CPTABCLA. EN ESE PROGRAMA)         *
001600***************************************************************
001700*    HISTORIA DE CAMBIOS
001800*    ------------------------------------------------------
001900*    14/03/91  MGU  TK-0091  VERSION ORIGINAL DEL LAYOUT
002000*    09/08/96  JCA  TK-0205  SE AGREGA TAB-CLAVE-ALT PARA
002100*                            BUSQUEDA DE UNA SOLA PASADA
002200*    05/05/99  RSO  TK-0270  SE DOCUMENTA LIMITE DE TABLA EN
002300*                            500 OCURRENCIAS (VER WORKING DE
002400*                            PGMETIQF, TAB-CLASIF-CANT)
002500*    ------------------------------------------------------
002600 01  TAB-REG-CLASIF.
002700*     CLAVE COMPUESTA PUERTO + NOMBRE DE PROTOCOLO EN MINUSCULA
002800     03  TAB-CLAVE-COMBO.
002900         05  TAB-CLAVE-PUERTO PIC 9(05)    VALUE ZEROS.
003000         05  TAB-CLAVE-PROTO  PIC X(10)    VALUE SPACES.
003100*     VISTA ALTERNATIVA DE LA CLAVE PARA COMPARAR DE UNA VEZ
003200     03  TAB-CLAVE-ALT REDEFINES TAB-CLAVE-COMBO
003300                              PIC X(15).
003400*     ETIQUETA DE NEGOCIO ASOCIADA A ESE PUERTO/PROTOCOLO
003500     03  TAB-ETIQUETA         PIC X(20)    VALUE SPACES.
003550     03  FILLER               PIC X(05)    VALUE SPACES.
