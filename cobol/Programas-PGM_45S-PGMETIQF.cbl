000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMETIQF.
000300 AUTHOR. J CARDOZO.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA REDES.
000500 DATE-WRITTEN. 03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO AREA SISTEMAS.
000800***************************************************************
000900*    PGMETIQF - CLASIFICADOR Y TARIFADOR DE BITACORA DE FLUJO  *
001000*    ===========================================================
001100*    - LEER EL ARCHIVO TARIFARIO (PUERTO,PROTOCOLO,ETIQUETA) Y  *
001200*      ARMAR EN MEMORIA LA TABLA DE CLASIFICACION.              *
001300*    - LEER LA BITACORA DE FLUJO DE RED (FORMATO VPC VERSION   *
001400*      2), VALIDAR CADA LINEA Y DESCARTAR LAS MAL FORMADAS.    *
001500*    - CLASIFICAR CADA REGISTRO VALIDO CONTRA EL TARIFARIO POR *
001600*      PUERTO DESTINO + PROTOCOLO, ASIGNANDO ETIQUETA DE       *
001700*      NEGOCIO O 'UNTAGGED' SI NO HAY COINCIDENCIA.            *
001800*    - ACUMULAR DOS TOTALES DE CONTROL: POR ETIQUETA Y POR     *
001900*      COMBINACION PUERTO/PROTOCOLO.                           *
002000*    - EMITIR UN UNICO REPORTE DE SALIDA CON AMBAS SECCIONES,  *
002100*      ORDENADAS POR CANTIDAD DESCENDENTE.                     *
002200***************************************************************
002300*    HISTORIA DE CAMBIOS
002400*    ------------------------------------------------------
002500*    14/03/91  MGU  TK-0091  VERSION ORIGINAL DEL PROGRAMA
002600*    02/06/91  MGU  TK-0098  CORRECCION EN EL CORTE DE CAMPOS
002700*                            DE LA LINEA DE FLUJO (ESPACIOS
002800*                            MULTIPLES ENTRE CAMPOS)
002900*    22/11/93  RSO  TK-0147  SE AGREGA EL MAPEO NUMERO DE
003000*                            PROTOCOLO A NOMBRE (TCP/UDP/ICMP)
003100*    30/11/93  RSO  TK-0149  SE AGREGA CONTROL DE LINEA EN
003200*                            BLANCO EN AMBOS ARCHIVOS DE ENTRADA
003300*    09/08/96  JCA  TK-0205  SE REESCRIBE LA BUSQUEDA EN LA
003400*                            TABLA DE TARIFARIO CON CLAVE UNICA
003500*                            (VER FLU-CLAVE-ALT Y TAB-CLAVE-ALT)
003600*    15/08/96  JCA  TK-0206  SE AGREGA REGLA DE ULTIMA
003700*                            OCURRENCIA GANA PARA CLAVES
003800*                            DUPLICADAS EN EL TARIFARIO
003900*                            (1580-GUARDAR-CLASIF-I)
004000*    03/03/97  MGU  TK-0219  SE LIMITA LA TABLA DE TARIFARIO A
004100*                            500 ENTRADAS Y LA DE ETIQUETAS A 50
004200*                            PARA ACOTAR EL WORKING-STORAGE
004300*    17/02/99  MGU  TK-0261  AJUSTE Y2K: SE REVISAN TODOS LOS
004400*                            COMENTARIOS Y CAMPOS DE FECHA DE
004500*                            TRABAJO DEL PROGRAMA; LOS CAMPOS DE
004600*                            INICIO/FIN DE FLUJO SON EPOCH UNIX
004700*                            Y NO REQUIEREN CAMBIO DE DATOS
004800*    05/05/99  RSO  TK-0270  SE AGREGA UPSI-0 PARA TRAZA DE
004900*                            LECTURA EN AMBIENTE DE PRUEBAS
004910*    11/09/01  MGU  TK-0312  SE AGREGA VALIDACION DE LARGO EN
004920*                            2010-PARSEAR-FLUJO-I: UN CAMPO
004930*                            VERSION DE MAS DE UN DIGITO PODIA
004940*                            TRUNCAR A FLU-VERSION = 2 Y COLAR
004950*                            UNA LINEA INVALIDA
004960*    11/09/01  MGU  TK-0312  SE CORRIGE 9110-ESCRIBIR-ETIQ-FILA
004970*                            PARA NO ARMAR UN STRING CON LARGO
004980*                            CERO CUANDO LA ETIQUETA GUARDADA
004990*                            QUEDA EN BLANCO (VALOR VALIDO SEGUN
004995*                            CPTABCLA)
005000*    ------------------------------------------------------
005100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-DIGITO IS '0' THRU '9'
005800     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
005900            OFF STATUS IS WS-SW-TRAZA-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT ENTRADA-TARIFA  ASSIGN DDENTTAR
006500            FILE STATUS IS FS-TARIFA.
006600
006700     SELECT ENTRADA-FLUJO   ASSIGN DDENTFLU
006800            FILE STATUS IS FS-FLUJO.
006900
007000     SELECT SALIDA-REPORTE  ASSIGN DDSALREP
007100            FILE STATUS IS FS-REPORTE.
007200
007300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  ENTRADA-TARIFA
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-TARIFA          PIC X(80).
008100
008200 FD  ENTRADA-FLUJO
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-FLUJO           PIC X(200).
008600
008700 FD  SALIDA-REPORTE
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-REPORTE         PIC X(132).
009100
009200
009300 WORKING-STORAGE SECTION.
009400*=======================*
009500
009600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009700
009800*---- ARCHIVOS: ESTADO Y CONDICIONES DE FIN ---------------------
009900 77  FS-TARIFA                  PIC XX      VALUE SPACES.
010000     88  FS-TARIFA-FIN                      VALUE '10'.
010100
010200 77  FS-FLUJO                   PIC XX      VALUE SPACES.
010300     88  FS-FLUJO-FIN                       VALUE '10'.
010400
010500 77  FS-REPORTE                 PIC XX      VALUE SPACES.
010600
010700*---- BUFFERS DE LECTURA (LINEA CRUDA DE CADA ARCHIVO) ----------
010800 01  WS-LINEA-TARIFA    PIC X(80)  VALUE SPACES.
010900 01  WS-LINEA-FLUJO     PIC X(200) VALUE SPACES.
011000
011100*---- CONTADORES GENERALES DE CONTROL (COMP) --------------------
011200 77  WS-CANT-TARIFA-LEIDAS      PIC 9(9) COMP VALUE ZEROS.
011300 77  WS-CANT-TARIFA-OMITIDAS    PIC 9(9) COMP VALUE ZEROS.
011400 77  WS-CANT-FLUJO-LEIDOS       PIC 9(9) COMP VALUE ZEROS.
011500 77  WS-CANT-FLUJO-OMITIDOS     PIC 9(9) COMP VALUE ZEROS.
011600 77  WS-CANT-FLUJO-VALIDOS      PIC 9(9) COMP VALUE ZEROS.
011700 77  WS-NUM-LINEA-TARIFA        PIC 9(9) COMP VALUE ZEROS.
011800 77  WS-NUM-LINEA-FLUJO         PIC 9(9) COMP VALUE ZEROS.
011900 77  WS-TOTAL-PRINT             PIC Z(8)9.
012000
012100*---- INDICADORES DE CONTROL DEL PROCESO -------------------------
012200 77  WS-TARIFA-ENCABEZADO       PIC X(01)   VALUE 'N'.
012300     88  WS-ENCABEZADO-YA-VISTO             VALUE 'S'.
012400
012500 77  WS-ENCONTRADO              PIC X(01)   VALUE 'N'.
012600     88  WS-SE-ENCONTRO                     VALUE 'S'.
012700     88  WS-NO-SE-ENCONTRO                  VALUE 'N'.
012800
012900 77  WS-SWITCH-BANDERA          PIC X(01)   VALUE 'N'.
013000     88  WS-HUBO-CAMBIO                     VALUE 'S'.
013100
013200*---- SUBINDICES Y CONTADORES DE TRABAJO (COMP) ------------------
013300 77  WS-IDX-1                   PIC 9(4) COMP VALUE ZEROS.
013400 77  WS-IDX-2                   PIC 9(4) COMP VALUE ZEROS.
013500
013600*---- AREA GENERICA DE RECORTE (TRIM) DE CAMPOS, SIN FUNCIONES --
013700 77  WS-RECORTE-ENTRADA         PIC X(20)   VALUE SPACES.
013800 77  WS-RECORTE-SALIDA          PIC X(20)   VALUE SPACES.
013900 77  WS-RECORTE-LARGO           PIC 9(2) COMP VALUE ZEROS.
014000
014100*---- AREA GENERICA CONVERSION TEXTO -> NUMERICO, SIN FUNCIONES -
014200 77  WS-CONV-ALFA               PIC X(10)   VALUE SPACES.
014300 77  WS-CONV-NUM REDEFINES WS-CONV-ALFA
014400                                PIC 9(10).
014500 77  WS-CONV-POS                PIC 9(2) COMP VALUE ZEROS.
014600 77  WS-CONV-VALIDO             PIC X(01)   VALUE 'S'.
014700     88  WS-CONV-ES-VALIDO                  VALUE 'S'.
014800     88  WS-CONV-NO-ES-VALIDO               VALUE 'N'.
014900
015000*---- AREA GENERICA PARA ELIMINAR CEROS A LA IZQUIERDA AL --------
015100*---- IMPRIMIR CONTADORES Y PUERTOS, SIN FUNCIONES ---------------
015200 77  WS-EDITAR-NUM              PIC 9(9)    VALUE ZEROS.
015300 77  WS-EDITAR-ALFA REDEFINES WS-EDITAR-NUM
015400                                PIC X(9).
015500 77  WS-EDITAR-POS              PIC 9(2) COMP VALUE ZEROS.
015600 77  WS-EDITAR-LARGO            PIC 9(2) COMP VALUE ZEROS.
015700 77  WS-EDITAR-TEXTO            PIC X(9)    VALUE SPACES.
015800
015900*---- AREA PARA RECORTAR IZQUIERDA/DERECHA LA LINEA DE FLUJO -----
016000 77  WS-LIN-INICIO              PIC 9(3) COMP VALUE ZEROS.
016100 77  WS-LIN-FIN                 PIC 9(3) COMP VALUE ZEROS.
016200 01  WS-LINEA-FLUJO-REC PIC X(200) VALUE SPACES.
016300
016400*---- ALFABETOS PARA INSPECT CONVERTING (SIN FUNCIONES) ----------
016500 77  WS-ALFA-MAYUSC  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016600 77  WS-ALFA-MINUSC  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
016700
016800*---- CAMPOS DE TRABAJO PARA PARTIR LA LINEA DE FLUJO (UNSTRING) -
016900 01  WS-CAMPOS-FLUJO.
017000     03  WS-CAMPO-FLUJO  OCCURS 14 TIMES    PIC X(21).
017100 77  WS-CANT-CAMPOS-FLUJO       PIC 9(2) COMP VALUE ZEROS.
017200
017300*---- CAMPOS PARA PARTIR LA LINEA DE TARIFARIO (UNSTRING) --------
017400 01  WS-LINEA-TARIFA-MIN PIC X(80) VALUE SPACES.
017500 01  WS-CAMPOS-TARIFA.
017600     03  WS-CAMPO-TARIFA OCCURS 5 TIMES     PIC X(30).
017700 77  WS-CANT-CAMPOS-TARIFA      PIC 9(2) COMP VALUE ZEROS.
017800
017900*---- AREA DE TRABAJO PARA LA CARGA DE UNA FILA DE TARIFARIO -----
018000 01  WS-CARGA-TARIFA.
018100     03  WS-CARGA-CLAVE.
018200         05  WS-CARGA-PUERTO    PIC 9(05)   VALUE ZEROS.
018300         05  WS-CARGA-PROTO     PIC X(10)   VALUE SPACES.
018400     03  WS-CARGA-CLAVE-ALT REDEFINES WS-CARGA-CLAVE
018500                                PIC X(15).
018600     03  WS-CARGA-ETIQUETA      PIC X(20)   VALUE SPACES.
018650     03  FILLER                 PIC X(05)   VALUE SPACES.
018700
018800*---- MENSAJE DE AVISO -------------------------------------------
018900 77  WS-MENSAJE-AVISO           PIC X(40)   VALUE SPACES.
019000
019100*//// COPY PARA ESTRUCTURA DE REGISTRO DE FLUJO //////////////////
019200*    COPY CPFLUREG.
019300*    LAYOUT REGISTRO DE FLUJO DE RED (FLOW LOG VPC VERSION 2)
019400 01  WS-REG-FLUJO.
019500     03  FLU-VERSION          PIC 9(01)    VALUE ZEROS.
019600     03  FLU-ID-CUENTA        PIC X(12)    VALUE SPACES.
019700     03  FLU-ID-INTERFAZ      PIC X(21)    VALUE SPACES.
019800     03  FLU-DIR-ORIGEN       PIC X(15)    VALUE SPACES.
019900     03  FLU-DIR-DESTINO      PIC X(15)    VALUE SPACES.
020000     03  FLU-PUERTO-ORIGEN    PIC 9(05)    VALUE ZEROS.
020100     03  FLU-PUERTO-DESTINO   PIC 9(05)    VALUE ZEROS.
020200     03  FLU-PROTOCOLO        PIC 9(03)    VALUE ZEROS.
020300     03  FLU-CANT-PAQUETES    PIC 9(09)    VALUE ZEROS.
020400     03  FLU-CANT-BYTES       PIC 9(09)    VALUE ZEROS.
020500     03  FLU-INICIO           PIC 9(10)    VALUE ZEROS.
020600     03  FLU-FIN              PIC 9(10)    VALUE ZEROS.
020700     03  FLU-ACCION           PIC X(06)    VALUE SPACES.
020800     03  FLU-ESTADO-LOG       PIC X(06)    VALUE SPACES.
020900     03  FLU-NOM-PROTOCOLO    PIC X(10)    VALUE SPACES.
021000     03  FLU-ETIQUETA         PIC X(20)    VALUE SPACES.
021100     03  FLU-CLAVE-BUSQ.
021200         05  FLU-CLAVE-PUERTO PIC 9(05)    VALUE ZEROS.
021300         05  FLU-CLAVE-PROTO  PIC X(10)    VALUE SPACES.
021400     03  FLU-CLAVE-ALT REDEFINES FLU-CLAVE-BUSQ
021500                              PIC X(15).
021600     03  FLU-LINEA-VALIDA     PIC X(01)    VALUE 'S'.
021700         88  FLU-ES-VALIDA                 VALUE 'S'.
021800         88  FLU-NO-ES-VALIDA              VALUE 'N'.
021900     03  FILLER               PIC X(10)    VALUE SPACES.
022000*///////////////////////////////////////////////////////////////
022100
022200*//// COPY TABLA DE TARIFARIO ///////////////////////////////////
022300*    COPY CPTABCLA.
022400*    LIMITE DE TABLA: 500 COMBINACIONES (VER TK-0219)
022500 01  WS-TAB-CLASIF.
022600     03  TAB-CLASIF-CANT            PIC 9(4) COMP VALUE ZEROS.
022700     03  TAB-REG-CLASIF OCCURS 1 TO 500 TIMES
022800             DEPENDING ON TAB-CLASIF-CANT
022900             INDEXED BY IX-CLASIF.
023000         05  TAB-CLAVE-COMBO.
023100             07  TAB-CLAVE-PUERTO   PIC 9(05) VALUE ZEROS.
023200             07  TAB-CLAVE-PROTO    PIC X(10) VALUE SPACES.
023300         05  TAB-CLAVE-ALT REDEFINES TAB-CLAVE-COMBO
023400                                    PIC X(15).
023500         05  TAB-ETIQUETA           PIC X(20) VALUE SPACES.
023550         05  FILLER                 PIC X(05) VALUE SPACES.
023600*///////////////////////////////////////////////////////////////
023700
023800*//// COPY ACUMULADORES DE ESTADISTICA //////////////////////////
023900*    COPY CPESTAD.
024000 01  WS-TAB-ETIQUETAS.
024100     03  TAB-ETIQ-CANT              PIC 9(4) COMP VALUE ZEROS.
024200     03  TAB-ETIQ-REG OCCURS 1 TO 50 TIMES
024300             DEPENDING ON TAB-ETIQ-CANT
024400             INDEXED BY IX-ETIQ.
024500         05  ETIQ-VALOR             PIC X(20) VALUE SPACES.
024600         05  ETIQ-CONTADOR          PIC 9(09) COMP VALUE ZEROS.
024650         05  FILLER                 PIC X(05) VALUE SPACES.
024700
024800 01  WS-TAB-PUERTOS.
024900     03  TAB-PP-CANT                PIC 9(4) COMP VALUE ZEROS.
025000     03  TAB-PP-REG OCCURS 1 TO 500 TIMES
025100             DEPENDING ON TAB-PP-CANT
025200             INDEXED BY IX-PP.
025300         05  TAB-PP-CLAVE.
025400             07  PP-PUERTO          PIC 9(05) VALUE ZEROS.
025500             07  PP-PROTOCOLO       PIC X(10) VALUE SPACES.
025600         05  TAB-PP-CLAVE-ALT REDEFINES TAB-PP-CLAVE
025700                                    PIC X(15).
025800         05  PP-CONTADOR            PIC 9(09) COMP VALUE ZEROS.
025850         05  FILLER                 PIC X(05) VALUE SPACES.
025900*///////////////////////////////////////////////////////////////
026000
026100*---- AREAS DE INTERCAMBIO PARA EL ORDENAMIENTO DEL REPORTE ------
026200 01  WS-TEMP-ETIQ.
026300     03  WS-TEMP-ETIQ-VALOR         PIC X(20).
026400     03  WS-TEMP-ETIQ-CONT          PIC 9(09) COMP.
026450     03  FILLER                     PIC X(05) VALUE SPACES.
026500
026600 01  WS-TEMP-PP.
026700     03  WS-TEMP-PP-CLAVE.
026800         05  WS-TEMP-PP-PUERTO      PIC 9(05).
026900         05  WS-TEMP-PP-PROTO       PIC X(10).
027000     03  WS-TEMP-PP-CONT            PIC 9(09) COMP.
027050     03  FILLER                     PIC X(05) VALUE SPACES.
027100
027200*---- AREAS DE TRABAJO PARA ARMAR LAS LINEAS DEL REPORTE ---------
027300 01  WS-LIN-SALIDA  PIC X(132) VALUE SPACES.
027400 77  WS-PP-PUERTO-TXT           PIC X(9)    VALUE SPACES.
027500 77  WS-PP-PUERTO-LARGO         PIC 9(2) COMP VALUE ZEROS.
027600 77  WS-PP-CONT-TXT             PIC X(9)    VALUE SPACES.
027700 77  WS-PP-CONT-LARGO           PIC 9(2) COMP VALUE ZEROS.
027800
027900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
028000
028100
028200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028300 PROCEDURE DIVISION.
028400
028500 MAIN-PROGRAM-I.
028510*    SECUENCIA GENERAL DEL PASO: INICIO, CARGA DEL TARIFARIO
028520*    COMPLETO, PROCESO LINEA A LINEA DE LA BITACORA, ORDEN
028530*    DE LAS TABLAS EN MEMORIA Y EMISION DEL REPORTE FINAL
028600
028700     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
028800     PERFORM 1500-CARGAR-TABLA-I THRU 1500-CARGAR-TABLA-F
028900                                      UNTIL FS-TARIFA-FIN
029000     PERFORM 2000-PROCESO-I      THRU 2000-PROCESO-F
029100                                      UNTIL FS-FLUJO-FIN
029200     PERFORM 8000-ORDENAR-I      THRU 8000-ORDENAR-F
029300     PERFORM 9000-REPORTE-I      THRU 9000-REPORTE-F
029400     PERFORM 9900-FINAL-I        THRU 9900-FINAL-F.
029500
029600 MAIN-PROGRAM-F. GOBACK.
029700
029800
029900*---- CUERPO INICIO: APERTURA DE ARCHIVOS Y PRIMERAS LECTURAS ----
030000 1000-INICIO-I.
030010*    ABRE LOS TRES ARCHIVOS DEL PASO (TARIFARIO, BITACORA
030020*    DE FLUJO Y REPORTE DE SALIDA) Y DEJA LEIDO EL PRIMER
030030*    REGISTRO DE TARIFARIO Y DE BITACORA; CUALQUIER ERROR
030040*    DE OPEN CORTA EL PASO CON RETURN-CODE 9999
030100
030200     OPEN INPUT ENTRADA-TARIFA
030300     IF FS-TARIFA IS NOT EQUAL '00' THEN
030400        DISPLAY '* ERROR EN OPEN TARIFARIO = ' FS-TARIFA
030500        MOVE 9999 TO RETURN-CODE
030600        SET  FS-TARIFA-FIN TO TRUE
030700        SET  FS-FLUJO-FIN  TO TRUE
030800     ELSE
030900        PERFORM 1600-LEER-TARIFA-I THRU 1600-LEER-TARIFA-F
031000     END-IF
031100
031200     OPEN INPUT ENTRADA-FLUJO
031300     IF FS-FLUJO IS NOT EQUAL '00' THEN
031400        DISPLAY '* ERROR EN OPEN BITACORA DE FLUJO = ' FS-FLUJO
031500        MOVE 9999 TO RETURN-CODE
031600        SET  FS-FLUJO-FIN  TO TRUE
031700     ELSE
031800        PERFORM 2100-LEER-FLUJO-I THRU 2100-LEER-FLUJO-F
031900     END-IF
032000
032100     OPEN OUTPUT SALIDA-REPORTE
032200     IF FS-REPORTE IS NOT EQUAL '00' THEN
032300        DISPLAY '* ERROR EN OPEN SALIDA REPORTE = ' FS-REPORTE
032400        MOVE 9999 TO RETURN-CODE
032500        SET  FS-FLUJO-FIN  TO TRUE
032600     END-IF.
032700
032800 1000-INICIO-F. EXIT.
032900
033000
033100*--------------------------------------------------------------
033200*    LECTURA Y CARGA EN MEMORIA DEL TARIFARIO DE PUERTOS
033300*--------------------------------------------------------------
033400 1500-CARGAR-TABLA-I.
033450*    SE LEE LINEA A LINEA EL ARCHIVO DE TARIFARIO (DDENTTAR)
033460*    HASTA FIN DE ARCHIVO; CADA LINEA NO EN BLANCO SE MANDA A
033470*    PARSEAR Y CARGAR EN LA TABLA WS-TAB-CLASIF ANTES DE LEER
033480*    LA SIGUIENTE (VER MAIN-PROGRAM-I)
033500
033600     IF WS-LINEA-TARIFA IS NOT EQUAL SPACES THEN
033700        PERFORM 1550-PARSEAR-TARIFA-I THRU 1550-PARSEAR-TARIFA-F
033800     END-IF
033900     PERFORM 1600-LEER-TARIFA-I THRU 1600-LEER-TARIFA-F.
034000
034100 1500-CARGAR-TABLA-F. EXIT.
034200
034300
034400 1550-PARSEAR-TARIFA-I.
034410*    EL TARIFARIO VIENE EN TEXTO SEPARADO POR COMAS CON UNA
034420*    PRIMERA LINEA DE ENCABEZADO (dstport,protocol,tag) QUE SE
034430*    DESCARTA SIEMPRE, AUNQUE VENGA DISTINTA A LA ESPERADA
034440*    (SOLO SE AVISA POR CONSOLA -- VER TK-0147)
034500
034600     MOVE WS-LINEA-TARIFA TO WS-LINEA-TARIFA-MIN
034700     INSPECT WS-LINEA-TARIFA-MIN
034800             CONVERTING WS-ALFA-MAYUSC TO WS-ALFA-MINUSC
034900
035000     IF NOT WS-ENCABEZADO-YA-VISTO THEN
035100        SET WS-ENCABEZADO-YA-VISTO TO TRUE
035200        IF WS-LINEA-TARIFA-MIN(1:20) NOT = 'dstport,protocol,tag'
035300           DISPLAY '* AVISO TARIFARIO LINEA ' WS-NUM-LINEA-TARIFA
035400                   ' ENCABEZADO INESPERADO, SE DESCARTA IGUAL'
035500        END-IF
035600     ELSE
035700        UNSTRING WS-LINEA-TARIFA-MIN DELIMITED BY ','
035800            INTO WS-CAMPO-TARIFA(1) WS-CAMPO-TARIFA(2)
035900                 WS-CAMPO-TARIFA(3) WS-CAMPO-TARIFA(4)
036000                 WS-CAMPO-TARIFA(5)
036100            TALLYING IN WS-CANT-CAMPOS-TARIFA
036150*        CAMPO 1 = PUERTO DESTINO, CAMPO 2 = PROTOCOLO,
036160*        CAMPO 3 = ETIQUETA DE NEGOCIO; SE PERMITEN CAMPOS
036170*        EXTRA (P.EJ. COMENTARIOS DETRAS DE UNA COMA DE MAS)
036180*        PERO NO MENOS DE LOS TRES PRIMEROS
036200        IF WS-CANT-CAMPOS-TARIFA < 3 THEN
036400           ADD 1 TO WS-CANT-TARIFA-OMITIDAS
036500           DISPLAY '* AVISO TARIFARIO LINEA '
036600                   WS-NUM-LINEA-TARIFA
036700                   ' MENOS DE 3 CAMPOS, SE OMITE'
036800        ELSE
036900           MOVE WS-CAMPO-TARIFA(1) TO WS-RECORTE-ENTRADA
037000           PERFORM 1900-RECORTAR-CAMPO-I
037100              THRU 1900-RECORTAR-CAMPO-F
037200           PERFORM 1950-CONVERTIR-NUM-I
037300              THRU 1950-CONVERTIR-NUM-F
037400           IF WS-CONV-NO-ES-VALIDO THEN
037500              ADD 1 TO WS-CANT-TARIFA-OMITIDAS
037600              DISPLAY '* AVISO TARIFARIO LINEA '
037700                      WS-NUM-LINEA-TARIFA
037800                      ' PUERTO NO NUMERICO, SE OMITE'
037900           ELSE
038000              MOVE WS-CONV-NUM TO WS-CARGA-PUERTO
038100
038200              MOVE WS-CAMPO-TARIFA(2) TO WS-RECORTE-ENTRADA
038300              PERFORM 1900-RECORTAR-CAMPO-I
038400                 THRU 1900-RECORTAR-CAMPO-F
038500              MOVE WS-RECORTE-SALIDA TO WS-CARGA-PROTO
038600
038700              MOVE WS-CAMPO-TARIFA(3) TO WS-RECORTE-ENTRADA
038800              PERFORM 1900-RECORTAR-CAMPO-I
038900                 THRU 1900-RECORTAR-CAMPO-F
039000              MOVE WS-RECORTE-SALIDA TO WS-CARGA-ETIQUETA
039100
039200              PERFORM 1580-GUARDAR-CLASIF-I
039300                 THRU 1580-GUARDAR-CLASIF-F
039400           END-IF
039500        END-IF
039600     END-IF.
039700
039800 1550-PARSEAR-TARIFA-F. EXIT.
039900
040000
040100 1580-GUARDAR-CLASIF-I.
040110*    SI LA CLAVE PUERTO/PROTOCOLO YA EXISTE EN LA TABLA SE
040120*    PISA LA ETIQUETA ANTERIOR (LA ULTIMA LINEA DEL TARIFARIO
040130*    GANA); SI NO EXISTE SE AGREGA UNA FILA NUEVA AL FINAL
040140*    (VER TK-0270 PARA EL LIMITE DE 500 FILAS)
040200
040300     SET WS-NO-SE-ENCONTRO TO TRUE
040400     SET IX-CLASIF TO 1
040500     PERFORM 1580-BUSCAR-CLASIF-CARGA
040600        THRU 1580-BUSCAR-CLASIF-CARGA-F
040700        VARYING IX-CLASIF FROM 1 BY 1
040800        UNTIL IX-CLASIF > TAB-CLASIF-CANT OR WS-SE-ENCONTRO
040900
041000     IF WS-SE-ENCONTRO THEN
041100        MOVE WS-CARGA-ETIQUETA TO TAB-ETIQUETA(WS-IDX-1)
041200     ELSE
041300        IF TAB-CLASIF-CANT < 500 THEN
041400           ADD 1 TO TAB-CLASIF-CANT
041500           MOVE WS-CARGA-CLAVE TO TAB-CLAVE-COMBO(TAB-CLASIF-CANT)
041600           MOVE WS-CARGA-ETIQUETA TO TAB-ETIQUETA(TAB-CLASIF-CANT)
041700        ELSE
041800           DISPLAY '* AVISO TABLA DE TARIFARIO LLENA (500), '
041900                   'SE IGNORA LA LINEA ' WS-NUM-LINEA-TARIFA
042000        END-IF
042100     END-IF.
042200
042300 1580-GUARDAR-CLASIF-F. EXIT.
042400
042500
042600 1580-BUSCAR-CLASIF-CARGA.
042650*    COMPARA LA CLAVE COMPUESTA DE UN SOLO GOLPE VIA LA VISTA
042660*    REDEFINIDA TAB-CLAVE-ALT (EVITA COMPARAR PUERTO Y
042670*    PROTOCOLO POR SEPARADO EN CADA VUELTA DEL PERFORM)
042700
042800     IF TAB-CLAVE-ALT(IX-CLASIF) = WS-CARGA-CLAVE-ALT THEN
042900        SET WS-SE-ENCONTRO TO TRUE
043000        SET WS-IDX-1 FROM IX-CLASIF
043100     END-IF.
043200
043300 1580-BUSCAR-CLASIF-CARGA-F. EXIT.
043400
043500
043600 1600-LEER-TARIFA-I.
043610*    LEE LA SIGUIENTE LINEA DEL TARIFARIO (DDENTTAR); '10'
043620*    ES FIN DE ARCHIVO NORMAL Y NO GENERA ERROR
043700
043800     READ ENTRADA-TARIFA INTO WS-LINEA-TARIFA
043900
044000     EVALUATE FS-TARIFA
044100        WHEN '00'
044200           ADD 1 TO WS-NUM-LINEA-TARIFA
044300           ADD 1 TO WS-CANT-TARIFA-LEIDAS
044400        WHEN '10'
044500           CONTINUE
044600        WHEN OTHER
044700           DISPLAY '* ERROR EN LECTURA TARIFARIO = ' FS-TARIFA
044800           MOVE 9999 TO RETURN-CODE
044900           SET FS-TARIFA-FIN TO TRUE
045000     END-EVALUATE.
045100
045200 1600-LEER-TARIFA-F. EXIT.
045300
045400
045500*--------------------------------------------------------------
045600*    UTILITARIOS GENERICOS DE RECORTE Y CONVERSION (SIN
045700*    FUNCIONES INTRINSECAS, USADOS POR TODAS LAS UNIDADES)
045800*--------------------------------------------------------------
045900 1900-RECORTAR-CAMPO-I.
045910*    RECORTA LOS BLANCOS A LA DERECHA DE WS-RECORTE-ENTRADA SIN
045920*    USAR FUNCIONES INTRINSECAS: EL PERFORM VARYING RECORRE LA
045930*    CADENA DE ATRAS PARA ADELANTE HASTA ENCONTRAR EL ULTIMO
045940*    CARACTER QUE NO SEA BLANCO (1900-ACHICAR ES EL CUERPO
045950*    VACIO QUE EXIGE EL PERFORM...VARYING)
046000
046100     MOVE 20 TO WS-RECORTE-LARGO
046200     PERFORM 1900-ACHICAR THRU 1900-ACHICAR-F
046300        VARYING WS-RECORTE-LARGO FROM 20 BY -1
046400        UNTIL WS-RECORTE-LARGO = 0
046500           OR WS-RECORTE-ENTRADA(WS-RECORTE-LARGO:1) NOT = SPACE
046600
046700     MOVE SPACES TO WS-RECORTE-SALIDA
046800     IF WS-RECORTE-LARGO > 0 THEN
046900        MOVE WS-RECORTE-ENTRADA(1:WS-RECORTE-LARGO)
047000           TO WS-RECORTE-SALIDA
047100     END-IF.
047200
047300 1900-RECORTAR-CAMPO-F. EXIT.
047400
047500 1900-ACHICAR. CONTINUE.
047600 1900-ACHICAR-F. EXIT.
047700
047800
047900 1950-CONVERTIR-NUM-I.
047910*    CONVIERTE UN CAMPO ALFANUMERICO YA RECORTADO A NUMERICO
047920*    RELLENANDO CEROS A LA IZQUIERDA; SE ARMA SOBRE WS-CONV-
047930*    ALFA/WS-CONV-NUM (REDEFINES) PORQUE UN MOVE DIRECTO DE
047940*    ALFANUMERICO A NUMERICO ALINEARIA A LA IZQUIERDA EN VEZ
047950*    DE A LA DERECHA Y CORROMPERIA EL VALOR
048000
048100     SET WS-CONV-ES-VALIDO TO TRUE
048200     IF WS-RECORTE-LARGO = 0 OR WS-RECORTE-LARGO > 10 THEN
048300        SET WS-CONV-NO-ES-VALIDO TO TRUE
048400     ELSE
048500        IF WS-RECORTE-SALIDA(1:WS-RECORTE-LARGO) IS NOT NUMERIC
048600           SET WS-CONV-NO-ES-VALIDO TO TRUE
048700        ELSE
048800           MOVE ZEROS TO WS-CONV-ALFA
048900           COMPUTE WS-CONV-POS = 11 - WS-RECORTE-LARGO
049000           MOVE WS-RECORTE-SALIDA(1:WS-RECORTE-LARGO)
049100              TO WS-CONV-ALFA(WS-CONV-POS:WS-RECORTE-LARGO)
049200        END-IF
049300     END-IF.
049400
049500 1950-CONVERTIR-NUM-F. EXIT.
049600
049700
049800 1970-EDITAR-NUMERO-I.
049810*    CONVIERTE UN CONTADOR COMP A TEXTO PARA EL REPORTE, SIN
049820*    CEROS A LA IZQUIERDA (SALVO QUE EL VALOR SEA CERO, EN
049830*    CUYO CASO QUEDA UN SOLO DIGITO '0'); NO SE USA NINGUNA
049840*    FUNCION INTRINSECA, SOLO BUSQUEDA DEL PRIMER DIGITO
049850*    DISTINTO DE CERO POSICION POR POSICION
049900
050000     MOVE 1 TO WS-EDITAR-POS
050100     PERFORM 1970-BUSCAR-PRIMER-DIGITO
050200        THRU 1970-BUSCAR-PRIMER-DIGITO-F
050300        VARYING WS-EDITAR-POS FROM 1 BY 1
050400        UNTIL WS-EDITAR-POS = 9
050500           OR WS-EDITAR-ALFA(WS-EDITAR-POS:1) NOT = '0'
050600
050700     MOVE SPACES TO WS-EDITAR-TEXTO
050800     COMPUTE WS-EDITAR-LARGO = 10 - WS-EDITAR-POS
050900     MOVE WS-EDITAR-ALFA(WS-EDITAR-POS:WS-EDITAR-LARGO)
051000        TO WS-EDITAR-TEXTO.
051100
051200 1970-EDITAR-NUMERO-F. EXIT.
051300
051400 1970-BUSCAR-PRIMER-DIGITO. CONTINUE.
051500 1970-BUSCAR-PRIMER-DIGITO-F. EXIT.
051600
051700
051800*--------------------------------------------------------------
051900*    LOOP PRINCIPAL DE LECTURA, CLASIFICACION Y ACUMULACION
052000*    DE LA BITACORA DE FLUJO DE RED
052100*--------------------------------------------------------------
052200 2000-PROCESO-I.
052210*    POR CADA LINEA DE LA BITACORA DE FLUJO: RECORTAR, PARSEAR,
052220*    CLASIFICAR CONTRA EL TARIFARIO Y ACUMULAR EN LAS DOS
052230*    TABLAS DE ESTADISTICA (ETIQUETAS Y PUERTO/PROTOCOLO); LAS
052240*    LINEAS EN BLANCO O CON CAMPOS INVALIDOS SE OMITEN Y SOLO
052250*    SUMAN AL CONTADOR DE OMITIDAS (VER 9920-MOSTRAR-TOTALES)
052300
052400     PERFORM 2005-RECORTAR-LINEA-I THRU 2005-RECORTAR-LINEA-F
052500     IF WS-LINEA-FLUJO-REC IS NOT EQUAL SPACES THEN
052600        PERFORM 2010-PARSEAR-FLUJO-I THRU 2010-PARSEAR-FLUJO-F
052700        IF FLU-ES-VALIDA THEN
052800           PERFORM 2020-CLASIFICAR-I THRU 2020-CLASIFICAR-F
052900           PERFORM 2040-ACUM-ETIQ-I  THRU 2040-ACUM-ETIQ-F
053000           PERFORM 2050-ACUM-PP-I    THRU 2050-ACUM-PP-F
053100           ADD 1 TO WS-CANT-FLUJO-VALIDOS
053200        ELSE
053300           ADD 1 TO WS-CANT-FLUJO-OMITIDOS
053400        END-IF
053500     END-IF
053600     PERFORM 2100-LEER-FLUJO-I THRU 2100-LEER-FLUJO-F.
053700
053800 2000-PROCESO-F. EXIT.
053900
054000
054100 2005-RECORTAR-LINEA-I.
054110*    LA BITACORA PUEDE VENIR CON BLANCOS DE RELLENO A AMBOS
054120*    LADOS; SE BUSCA EL PRIMER CARACTER NO BLANCO DESDE EL
054130*    INICIO Y EL ULTIMO DESDE EL FINAL PARA ARMAR LA LINEA
054140*    REAL SIN FUNCIONES INTRINSECAS (SI LA LINEA ES TODA
054150*    BLANCOS, WS-LIN-INICIO QUEDA MAYOR QUE WS-LIN-FIN Y LA
054160*    LINEA RECORTADA SE DEJA EN BLANCO)
054200
054300     MOVE 1 TO WS-LIN-INICIO
054400     PERFORM 2005-BUSCAR-INICIO THRU 2005-BUSCAR-INICIO-F
054500        VARYING WS-LIN-INICIO FROM 1 BY 1
054600        UNTIL WS-LIN-INICIO > 200
054700           OR WS-LINEA-FLUJO(WS-LIN-INICIO:1) NOT = SPACE
054800
054900     MOVE 200 TO WS-LIN-FIN
055000     PERFORM 2005-BUSCAR-FIN THRU 2005-BUSCAR-FIN-F
055100        VARYING WS-LIN-FIN FROM 200 BY -1
055200        UNTIL WS-LIN-FIN = 0
055300           OR WS-LINEA-FLUJO(WS-LIN-FIN:1) NOT = SPACE
055400
055500     MOVE SPACES TO WS-LINEA-FLUJO-REC
055600     IF WS-LIN-INICIO <= WS-LIN-FIN THEN
055700        MOVE WS-LINEA-FLUJO(WS-LIN-INICIO:
055800                             WS-LIN-FIN - WS-LIN-INICIO + 1)
055900           TO WS-LINEA-FLUJO-REC
056000     END-IF.
056100
056200 2005-RECORTAR-LINEA-F. EXIT.
056300
056400 2005-BUSCAR-INICIO. CONTINUE.
056500 2005-BUSCAR-INICIO-F. EXIT.
056600 2005-BUSCAR-FIN. CONTINUE.
056700 2005-BUSCAR-FIN-F. EXIT.
056800
056900
057000 2010-PARSEAR-FLUJO-I.
057010*    LA BITACORA TRAE 14 CAMPOS SEPARADOS POR BLANCOS, EN EL
057020*    ORDEN: 01 VERSION, 02 CUENTA, 03 INTERFAZ, 04 IP ORIGEN,
057030*    05 IP DESTINO, 06 PUERTO ORIGEN, 07 PUERTO DESTINO,
057040*    08 PROTOCOLO, 09 PAQUETES, 10 BYTES, 11 INICIO, 12 FIN,
057050*    13 ACCION, 14 ESTADO; CUALQUIER CAMPO NUMERICO QUE NO
057060*    PARSEE O LA FALTA DE LOS 14 CAMPOS INVALIDA TODA LA LINEA
057100
057200     MOVE 'S' TO FLU-LINEA-VALIDA
057300
057400     UNSTRING WS-LINEA-FLUJO-REC DELIMITED BY ALL SPACE
057500         INTO WS-CAMPO-FLUJO(01) WS-CAMPO-FLUJO(02)
057600              WS-CAMPO-FLUJO(03) WS-CAMPO-FLUJO(04)
057700              WS-CAMPO-FLUJO(05) WS-CAMPO-FLUJO(06)
057800              WS-CAMPO-FLUJO(07) WS-CAMPO-FLUJO(08)
057900              WS-CAMPO-FLUJO(09) WS-CAMPO-FLUJO(10)
058000              WS-CAMPO-FLUJO(11) WS-CAMPO-FLUJO(12)
058100              WS-CAMPO-FLUJO(13) WS-CAMPO-FLUJO(14)
058200         TALLYING IN WS-CANT-CAMPOS-FLUJO
058300
058400     IF WS-CANT-CAMPOS-FLUJO < 14 THEN
058500        MOVE 'N' TO FLU-LINEA-VALIDA
058600        DISPLAY '* AVISO FLUJO LINEA ' WS-NUM-LINEA-FLUJO
058700                ' CAMPOS INSUFICIENTES'
058800     END-IF
058900
059000     MOVE WS-CAMPO-FLUJO(02) TO FLU-ID-CUENTA
059100     MOVE WS-CAMPO-FLUJO(03) TO FLU-ID-INTERFAZ
059200     MOVE WS-CAMPO-FLUJO(04) TO FLU-DIR-ORIGEN
059300     MOVE WS-CAMPO-FLUJO(05) TO FLU-DIR-DESTINO
059400     MOVE WS-CAMPO-FLUJO(13) TO FLU-ACCION
059500     MOVE WS-CAMPO-FLUJO(14) TO FLU-ESTADO-LOG
059600
059700     MOVE WS-CAMPO-FLUJO(01) TO WS-RECORTE-ENTRADA
059800     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
059900     PERFORM 1950-CONVERTIR-NUM-I  THRU 1950-CONVERTIR-NUM-F
059910*    EL CAMPO VERSION OCUPA UN SOLO DIGITO EN LA BITACORA; SI
059920*    EL RECORTE DEJO MAS DE UN DIGITO (P.EJ. '12', '32') EL
059930*    MOVE A FLU-VERSION (9(01)) TRUNCARIA LAS POSICIONES ALTAS
059940*    Y EL VALOR PODRIA CAER EN 2 POR ACCIDENTE -- SE RECHAZA
059950*    ANTES DE CONVERTIR (VER TK-0312)
060000     IF WS-CONV-NO-ES-VALIDO OR WS-RECORTE-LARGO NOT = 1 THEN
060100        MOVE 'N' TO FLU-LINEA-VALIDA
060200     ELSE
060300        MOVE WS-CONV-NUM TO FLU-VERSION
060400        IF FLU-VERSION NOT = 2 THEN
060500           MOVE 'N' TO FLU-LINEA-VALIDA
060600        END-IF
060700     END-IF
060800
060810*    CAMPO 06 = PUERTO DE ORIGEN
060900     MOVE WS-CAMPO-FLUJO(06) TO WS-RECORTE-ENTRADA
061000     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
061100     PERFORM 1950-CONVERTIR-NUM-I  THRU 1950-CONVERTIR-NUM-F
061200     IF WS-CONV-NO-ES-VALIDO THEN
061300        MOVE 'N' TO FLU-LINEA-VALIDA
061400     ELSE
061500        MOVE WS-CONV-NUM TO FLU-PUERTO-ORIGEN
061600     END-IF
061700
061710*    CAMPO 07 = PUERTO DE DESTINO (ES LA MITAD DE LA CLAVE DE
061720*    BUSQUEDA CONTRA EL TARIFARIO, VER 2020-CLASIFICAR-I)
061800     MOVE WS-CAMPO-FLUJO(07) TO WS-RECORTE-ENTRADA
061900     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
062000     PERFORM 1950-CONVERTIR-NUM-I  THRU 1950-CONVERTIR-NUM-F
062100     IF WS-CONV-NO-ES-VALIDO THEN
062200        MOVE 'N' TO FLU-LINEA-VALIDA
062300     ELSE
062400        MOVE WS-CONV-NUM TO FLU-PUERTO-DESTINO
062500     END-IF
062600
062610*    CAMPO 08 = PROTOCOLO NUMERICO IP (6=TCP, 17=UDP, 1=ICMP,
062620*    OTROS SE EDITAN A TEXTO EN 2020-CLASIFICAR-I)
062700     MOVE WS-CAMPO-FLUJO(08) TO WS-RECORTE-ENTRADA
062800     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
062900     PERFORM 1950-CONVERTIR-NUM-I  THRU 1950-CONVERTIR-NUM-F
063000     IF WS-CONV-NO-ES-VALIDO THEN
063100        MOVE 'N' TO FLU-LINEA-VALIDA
063200     ELSE
063300        MOVE WS-CONV-NUM TO FLU-PROTOCOLO
063400     END-IF
063500
063510*    CAMPO 09 = CANTIDAD DE PAQUETES TRANSMITIDOS
063600     MOVE WS-CAMPO-FLUJO(09) TO WS-RECORTE-ENTRADA
063700     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
063800     PERFORM 1950-CONVERTIR-NUM-I  THRU 1950-CONVERTIR-NUM-F
063900     IF WS-CONV-NO-ES-VALIDO THEN
064000        MOVE 'N' TO FLU-LINEA-VALIDA
064100     ELSE
064200        MOVE WS-CONV-NUM TO FLU-CANT-PAQUETES
064300     END-IF
064400
064410*    CAMPO 10 = CANTIDAD DE BYTES TRANSMITIDOS
064500     MOVE WS-CAMPO-FLUJO(10) TO WS-RECORTE-ENTRADA
064600     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
064700     PERFORM 1950-CONVERTIR-NUM-I  THRU 1950-CONVERTIR-NUM-F
064800     IF WS-CONV-NO-ES-VALIDO THEN
064900        MOVE 'N' TO FLU-LINEA-VALIDA
065000     ELSE
065100        MOVE WS-CONV-NUM TO FLU-CANT-BYTES
065200     END-IF
065300
065310*    CAMPO 11 = INICIO DE LA VENTANA DE CAPTURA (EPOCH)
065400     MOVE WS-CAMPO-FLUJO(11) TO WS-RECORTE-ENTRADA
065500     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
065600     PERFORM 1950-CONVERTIR-NUM-I  THRU 1950-CONVERTIR-NUM-F
065700     IF WS-CONV-NO-ES-VALIDO THEN
065800        MOVE 'N' TO FLU-LINEA-VALIDA
065900     ELSE
066000        MOVE WS-CONV-NUM TO FLU-INICIO
066100     END-IF
066200
066210*    CAMPO 12 = FIN DE LA VENTANA DE CAPTURA (EPOCH)
066300     MOVE WS-CAMPO-FLUJO(12) TO WS-RECORTE-ENTRADA
066400     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
066500     PERFORM 1950-CONVERTIR-NUM-I  THRU 1950-CONVERTIR-NUM-F
066600     IF WS-CONV-NO-ES-VALIDO THEN
066700        MOVE 'N' TO FLU-LINEA-VALIDA
066800     ELSE
066900        MOVE WS-CONV-NUM TO FLU-FIN
067000     END-IF
067100
067200     IF FLU-NO-ES-VALIDA THEN
067300        DISPLAY '* AVISO FLUJO LINEA ' WS-NUM-LINEA-FLUJO
067400                ' CAMPO NUMERICO INVALIDO O VERSION <> 2'
067500     END-IF.
067600
067700 2010-PARSEAR-FLUJO-F. EXIT.
067800
067900
068000 2020-CLASIFICAR-I.
068010*    TRADUCE EL PROTOCOLO NUMERICO A NOMBRE (6/17/1 SON LOS
068020*    UNICOS QUE EL TARIFARIO CONOCE POR NOMBRE; CUALQUIER
068030*    OTRO PROTOCOLO QUEDA COMO SU PROPIO NUMERO EN TEXTO) Y
068040*    ARMA LA CLAVE PUERTO-DESTINO/PROTOCOLO PARA BUSCAR LA
068050*    ETIQUETA DE NEGOCIO EN EL TARIFARIO; SI NO HAY COINCIDENCIA
068060*    EXACTA LA ETIQUETA QUEDA EN 'UNTAGGED' (VER TK-0258)
068100
068200     EVALUATE FLU-PROTOCOLO
068300        WHEN 6
068400           MOVE 'tcp' TO FLU-NOM-PROTOCOLO
068500        WHEN 17
068600           MOVE 'udp' TO FLU-NOM-PROTOCOLO
068700        WHEN 1
068800           MOVE 'icmp' TO FLU-NOM-PROTOCOLO
068900        WHEN OTHER
069000           MOVE FLU-PROTOCOLO TO WS-EDITAR-NUM
069100           PERFORM 1970-EDITAR-NUMERO-I THRU 1970-EDITAR-NUMERO-F
069200           MOVE SPACES TO FLU-NOM-PROTOCOLO
069300           MOVE WS-EDITAR-TEXTO(1:WS-EDITAR-LARGO)
069400              TO FLU-NOM-PROTOCOLO
069500     END-EVALUATE
069600
069700     MOVE FLU-PUERTO-DESTINO TO FLU-CLAVE-PUERTO
069800     MOVE FLU-NOM-PROTOCOLO  TO FLU-CLAVE-PROTO
069900
070000     PERFORM 2030-BUSCAR-CLASIF-I THRU 2030-BUSCAR-CLASIF-F
070100     IF WS-SE-ENCONTRO THEN
070200        MOVE TAB-ETIQUETA(WS-IDX-1) TO FLU-ETIQUETA
070300     ELSE
070400        MOVE 'UNTAGGED' TO FLU-ETIQUETA
070500     END-IF.
070600
070700 2020-CLASIFICAR-F. EXIT.
070800
070900
071000 2030-BUSCAR-CLASIF-I.
071010*    BUSQUEDA LINEAL DE PUERTO+PROTOCOLO EN LA TABLA
071020*    DE CLASIFICACION CARGADA DESDE EL TARIFARIO
071100
071200     SET WS-NO-SE-ENCONTRO TO TRUE
071300     SET IX-CLASIF TO 1
071400     PERFORM 2030-BUSCAR-CLASIF-LOOP
071500        THRU 2030-BUSCAR-CLASIF-LOOP-F
071600        VARYING IX-CLASIF FROM 1 BY 1
071700        UNTIL IX-CLASIF > TAB-CLASIF-CANT OR WS-SE-ENCONTRO.
071800
071900 2030-BUSCAR-CLASIF-F. EXIT.
072000
072100
072200 2030-BUSCAR-CLASIF-LOOP.
072210*    COMPARA UNA FILA DE LA TABLA CONTRA LA CLAVE DE
072220*    LA LINEA DE FLUJO ACTUAL
072300
072400     IF TAB-CLAVE-ALT(IX-CLASIF) = FLU-CLAVE-ALT THEN
072500        SET WS-SE-ENCONTRO TO TRUE
072600        SET WS-IDX-1 FROM IX-CLASIF
072700     END-IF.
072800
072900 2030-BUSCAR-CLASIF-LOOP-F. EXIT.
073000
073100
073200 2040-ACUM-ETIQ-I.
073210*    BUSQUEDA LINEAL DE LA ETIQUETA EN LA TABLA DE CONTEO; SI
073220*    YA ESTA SE SUMA 1 AL CONTADOR, SI ES LA PRIMERA VEZ QUE
073230*    SE VE SE AGREGA UNA FILA NUEVA (MAXIMO 50 ETIQUETAS
073240*    DISTINTAS, VER TK-0219)
073300
073400     SET WS-NO-SE-ENCONTRO TO TRUE
073500     SET IX-ETIQ TO 1
073600     PERFORM 2040-BUSCAR-ETIQ THRU 2040-BUSCAR-ETIQ-F
073700        VARYING IX-ETIQ FROM 1 BY 1
073800        UNTIL IX-ETIQ > TAB-ETIQ-CANT OR WS-SE-ENCONTRO
073900
074000     IF WS-SE-ENCONTRO THEN
074100        ADD 1 TO ETIQ-CONTADOR(WS-IDX-1)
074200     ELSE
074300        IF TAB-ETIQ-CANT < 50 THEN
074400           ADD 1 TO TAB-ETIQ-CANT
074500           MOVE FLU-ETIQUETA TO ETIQ-VALOR(TAB-ETIQ-CANT)
074600           MOVE 1 TO ETIQ-CONTADOR(TAB-ETIQ-CANT)
074700        ELSE
074800           DISPLAY '* AVISO TABLA DE ETIQUETAS LLENA (50), '
074900                   'SE IGNORA LA ETIQUETA ' FLU-ETIQUETA
075000        END-IF
075100     END-IF.
075200
075300 2040-ACUM-ETIQ-F. EXIT.
075400
075500
075600 2040-BUSCAR-ETIQ.
075610*    COMPARA UNA FILA DE LA TABLA DE ETIQUETAS CONTRA
075620*    LA ETIQUETA YA ASIGNADA A LA LINEA DE FLUJO
075700
075800     IF ETIQ-VALOR(IX-ETIQ) = FLU-ETIQUETA THEN
075900        SET WS-SE-ENCONTRO TO TRUE
076000        SET WS-IDX-1 FROM IX-ETIQ
076100     END-IF.
076200
076300 2040-BUSCAR-ETIQ-F. EXIT.
076400
076500
076600 2050-ACUM-PP-I.
076610*    MISMA LOGICA QUE 2040-ACUM-ETIQ-I PERO PARA LA TABLA DE
076620*    COMBINACIONES PUERTO/PROTOCOLO (MAXIMO 500 FILAS)
076700
076800     SET WS-NO-SE-ENCONTRO TO TRUE
076900     SET IX-PP TO 1
077000     PERFORM 2050-BUSCAR-PP THRU 2050-BUSCAR-PP-F
077100        VARYING IX-PP FROM 1 BY 1
077200        UNTIL IX-PP > TAB-PP-CANT OR WS-SE-ENCONTRO
077300
077400     IF WS-SE-ENCONTRO THEN
077500        ADD 1 TO PP-CONTADOR(WS-IDX-1)
077600     ELSE
077700        IF TAB-PP-CANT < 500 THEN
077800           ADD 1 TO TAB-PP-CANT
077900           MOVE FLU-CLAVE-PUERTO TO PP-PUERTO(TAB-PP-CANT)
078000           MOVE FLU-CLAVE-PROTO  TO PP-PROTOCOLO(TAB-PP-CANT)
078100           MOVE 1 TO PP-CONTADOR(TAB-PP-CANT)
078200        ELSE
078300           DISPLAY '* AVISO TABLA PUERTO/PROTOCOLO LLENA (500)'
078400        END-IF
078500     END-IF.
078600
078700 2050-ACUM-PP-F. EXIT.
078800
078900
079000 2050-BUSCAR-PP.
079010*    COMPARA UNA FILA DE LA TABLA DE PUERTO/PROTOCOLO
079020*    CONTRA LA CLAVE DE LA LINEA DE FLUJO ACTUAL
079100
079200     IF TAB-PP-CLAVE-ALT(IX-PP) = FLU-CLAVE-ALT THEN
079300        SET WS-SE-ENCONTRO TO TRUE
079400        SET WS-IDX-1 FROM IX-PP
079500     END-IF.
079600
079700 2050-BUSCAR-PP-F. EXIT.
079800
079900
080000 2100-LEER-FLUJO-I.
080010*    LEE LA SIGUIENTE LINEA DE LA BITACORA DE FLUJO
080020*    (DDENTFLU); '10' ES FIN DE ARCHIVO NORMAL
080100
080200     READ ENTRADA-FLUJO INTO WS-LINEA-FLUJO
080300
080400     EVALUATE FS-FLUJO
080500        WHEN '00'
080600           ADD 1 TO WS-NUM-LINEA-FLUJO
080700           ADD 1 TO WS-CANT-FLUJO-LEIDOS
080800           IF WS-SW-TRAZA-ON THEN
080900              DISPLAY '* TRAZA LECTURA FLUJO LINEA '
081000                      WS-NUM-LINEA-FLUJO
081100           END-IF
081200        WHEN '10'
081300           CONTINUE
081400        WHEN OTHER
081500           DISPLAY '* ERROR EN LECTURA BITACORA DE FLUJO = '
081600                   FS-FLUJO
081700           MOVE 9999 TO RETURN-CODE
081800           SET FS-FLUJO-FIN TO TRUE
081900     END-EVALUATE.
082000
082100 2100-LEER-FLUJO-F. EXIT.
082200
082300
082400*--------------------------------------------------------------
082500*    ORDENAMIENTO DE LAS TABLAS DE ESTADISTICA Y EMISION
082600*    DEL REPORTE FINAL
082700*--------------------------------------------------------------
082750 8000-ORDENAR-I.
082800
082900     PERFORM 8100-ORDENAR-ETIQ-I THRU 8100-ORDENAR-ETIQ-F
083000     PERFORM 8200-ORDENAR-PP-I   THRU 8200-ORDENAR-PP-F.
083100
083200 8000-ORDENAR-F. EXIT.
083300
083400
083500*---- ORDENAMIENTO DE BURBUJA, ESTABLE, DESCENDENTE (TABLA DE --
083600*---- ETIQUETAS); SOLO INTERCAMBIA CUANDO EL SIGUIENTE ES ------
083700*---- ESTRICTAMENTE MAYOR, POR LO QUE LOS EMPATES CONSERVAN EL -
083800*---- ORDEN DE PRIMERA APARICION (TK-0270) ----------------------
083900 8100-ORDENAR-ETIQ-I.
083910*    ARRANCA EL ORDENAMIENTO DE BURBUJA DE LA TABLA DE
083920*    ETIQUETAS; SE REPITEN PASADAS MIENTRAS HAYA HABIDO ALGUN
083930*    INTERCAMBIO EN LA PASADA ANTERIOR (VER 8100-PASADA-ETIQ)
084000
084100     IF TAB-ETIQ-CANT > 1 THEN
084200        SET WS-HUBO-CAMBIO TO TRUE
084300        PERFORM 8100-PASADA-ETIQ THRU 8100-PASADA-ETIQ-F
084400           UNTIL NOT WS-HUBO-CAMBIO
084500     END-IF.
084600
084700 8100-ORDENAR-ETIQ-F. EXIT.
084800
084900
085000 8100-PASADA-ETIQ.
085010*    UNA PASADA DE LA BURBUJA SOBRE TAB-ETIQ-REG; SI NO HUBO
085020*    INTERCAMBIOS EN TODA LA PASADA LA TABLA YA QUEDO ORDENADA
085100
085200     MOVE 'N' TO WS-SWITCH-BANDERA
085300     PERFORM 8100-COMPARAR-ETIQ THRU 8100-COMPARAR-ETIQ-F
085400        VARYING WS-IDX-1 FROM 1 BY 1
085500        UNTIL WS-IDX-1 > TAB-ETIQ-CANT - 1.
085600
085700 8100-PASADA-ETIQ-F. EXIT.
085800
085900
086000 8100-COMPARAR-ETIQ.
086010*    COMPARA UN PAR ADYACENTE Y SOLO INTERCAMBIA CUANDO EL
086020*    SIGUIENTE ES ESTRICTAMENTE MAYOR (< EN VEZ DE <=); ASI EL
086030*    ORDENAMIENTO QUEDA ESTABLE Y LOS EMPATES CONSERVAN EL
086040*    ORDEN DE PRIMERA APARICION EN LA BITACORA (TK-0270)
086100
086200     MOVE WS-IDX-1 TO WS-IDX-2
086300     ADD 1 TO WS-IDX-2
086400     IF ETIQ-CONTADOR(WS-IDX-1) < ETIQ-CONTADOR(WS-IDX-2) THEN
086500        MOVE TAB-ETIQ-REG(WS-IDX-1) TO WS-TEMP-ETIQ
086600        MOVE TAB-ETIQ-REG(WS-IDX-2) TO TAB-ETIQ-REG(WS-IDX-1)
086700        MOVE WS-TEMP-ETIQ            TO TAB-ETIQ-REG(WS-IDX-2)
086800        SET WS-HUBO-CAMBIO TO TRUE
086900     END-IF.
087000
087100 8100-COMPARAR-ETIQ-F. EXIT.
087200
087300
087400*---- MISMO ESQUEMA DE ORDENAMIENTO PARA PUERTO/PROTOCOLO ------
087500 8200-ORDENAR-PP-I.
087600
087700     IF TAB-PP-CANT > 1 THEN
087800        SET WS-HUBO-CAMBIO TO TRUE
087900        PERFORM 8200-PASADA-PP THRU 8200-PASADA-PP-F
088000           UNTIL NOT WS-HUBO-CAMBIO
088100     END-IF.
088200
088300 8200-ORDENAR-PP-F. EXIT.
088400
088500
088600 8200-PASADA-PP.
088610*    UNA PASADA DE LA BURBUJA SOBRE TAB-PP-REG; MISMO
088620*    ESQUEMA QUE 8100-PASADA-ETIQ
088700
088800     MOVE 'N' TO WS-SWITCH-BANDERA
088900     PERFORM 8200-COMPARAR-PP THRU 8200-COMPARAR-PP-F
089000        VARYING WS-IDX-1 FROM 1 BY 1
089100        UNTIL WS-IDX-1 > TAB-PP-CANT - 1.
089200
089300 8200-PASADA-PP-F. EXIT.
089400
089500
089600 8200-COMPARAR-PP.
089610*    MISMO CRITERIO DE ESTABILIDAD QUE 8100-COMPARAR-ETIQ,
089620*    APLICADO A LA TABLA DE PUERTO/PROTOCOLO
089700
089800     MOVE WS-IDX-1 TO WS-IDX-2
089900     ADD 1 TO WS-IDX-2
090000     IF PP-CONTADOR(WS-IDX-1) < PP-CONTADOR(WS-IDX-2) THEN
090100        MOVE TAB-PP-REG(WS-IDX-1) TO WS-TEMP-PP
090200        MOVE TAB-PP-REG(WS-IDX-2) TO TAB-PP-REG(WS-IDX-1)
090300        MOVE WS-TEMP-PP            TO TAB-PP-REG(WS-IDX-2)
090400        SET WS-HUBO-CAMBIO TO TRUE
090500     END-IF.
090600
090700 8200-COMPARAR-PP-F. EXIT.
090800
090900
091000 9000-REPORTE-I.
091010*    EMITE EL REPORTE DE SALIDA (DDSALREP) EN DOS SECCIONES:
091020*    PRIMERO EL CONTEO POR ETIQUETA DE NEGOCIO, LUEGO EL
091030*    CONTEO POR COMBINACION PUERTO/PROTOCOLO; LA TABLA YA
091040*    LLEGA ORDENADA (VER 8000-ORDENAR-I)
091100
091200     PERFORM 9100-ESCRIBIR-ETIQ-I THRU 9100-ESCRIBIR-ETIQ-F
091300     PERFORM 9200-ESCRIBIR-PP-I   THRU 9200-ESCRIBIR-PP-F.
091400
091500 9000-REPORTE-F. EXIT.
091600
091700
091800 9100-ESCRIBIR-ETIQ-I.
091810*    SECCION 1 DEL REPORTE: TITULO, ENCABEZADO CSV, UNA FILA
091820*    POR ETIQUETA (YA ORDENADA DESCENDENTE POR CONTADOR) Y UN
091830*    RENGLON EN BLANCO DE CIERRE (NO LLEVA TOTALES GENERALES)
091900
092000     MOVE SPACES TO WS-LIN-SALIDA
092100     MOVE 'Tag Counts:' TO WS-LIN-SALIDA
092200     WRITE REG-REPORTE FROM WS-LIN-SALIDA
092300
092400     MOVE SPACES TO WS-LIN-SALIDA
092500     MOVE 'Tag,Count' TO WS-LIN-SALIDA
092600     WRITE REG-REPORTE FROM WS-LIN-SALIDA
092700
092800     PERFORM 9110-ESCRIBIR-ETIQ-FILA
092900        THRU 9110-ESCRIBIR-ETIQ-FILA-F
093000        VARYING WS-IDX-1 FROM 1 BY 1
093100        UNTIL WS-IDX-1 > TAB-ETIQ-CANT
093200
093300     MOVE SPACES TO WS-LIN-SALIDA
093400     WRITE REG-REPORTE FROM WS-LIN-SALIDA.
093500
093600 9100-ESCRIBIR-ETIQ-F. EXIT.
093700
093800
093900 9110-ESCRIBIR-ETIQ-FILA.
093910*    ARMA UNA FILA DEL CSV DE ETIQUETAS: VALOR DE LA
093920*    ETIQUETA RECORTADO, COMA, CONTADOR EDITADO SIN
093930*    CEROS A LA IZQUIERDA
094000
094100     MOVE ETIQ-VALOR(WS-IDX-1) TO WS-RECORTE-ENTRADA
094200     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
094300
094400     MOVE ETIQ-CONTADOR(WS-IDX-1) TO WS-EDITAR-NUM
094500     PERFORM 1970-EDITAR-NUMERO-I THRU 1970-EDITAR-NUMERO-F
094600
094700     MOVE SPACES TO WS-LIN-SALIDA
094710*    EL TARIFARIO ACEPTA UNA ETIQUETA EN BLANCO COMO VALOR
094715*    VALIDO (VER CPTABCLA); SI ETIQ-VALOR QUEDO TODO BLANCOS
094720*    EL RECORTE DEVUELVE WS-RECORTE-LARGO = 0 Y UN STRING CON
094725*    REFERENCE-MODIFICATION DE LARGO CERO ABORTARIA EL PASO --
094730*    SE ARMA LA FILA SIN EL TROZO DE ETIQUETA EN ESE CASO
094735*    (VER TK-0312)
094750     IF WS-RECORTE-LARGO = 0 THEN
094760        STRING ','   DELIMITED BY SIZE
094770               WS-EDITAR-TEXTO(1:WS-EDITAR-LARGO)
094780                     DELIMITED BY SIZE
094790            INTO WS-LIN-SALIDA
094800     ELSE
094810        STRING WS-RECORTE-SALIDA(1:WS-RECORTE-LARGO)
094820                     DELIMITED BY SIZE
094830               ','   DELIMITED BY SIZE
094840               WS-EDITAR-TEXTO(1:WS-EDITAR-LARGO)
094850                     DELIMITED BY SIZE
094860            INTO WS-LIN-SALIDA
094870     END-IF
095400     WRITE REG-REPORTE FROM WS-LIN-SALIDA.
095500
095600 9110-ESCRIBIR-ETIQ-FILA-F. EXIT.
095700
095800
095900 9200-ESCRIBIR-PP-I.
095910*    SECCION 2 DEL REPORTE: MISMO ESQUEMA QUE LA SECCION 1
095920*    PERO SIN RENGLON EN BLANCO DE CIERRE AL FINAL (ASI LO
095930*    PIDE EL FORMATO DE SALIDA ACORDADO, VER TK-0312)
096000
096100     MOVE SPACES TO WS-LIN-SALIDA
096200     MOVE 'Port/Protocol Combination Counts:' TO WS-LIN-SALIDA
096300     WRITE REG-REPORTE FROM WS-LIN-SALIDA
096400
096500     MOVE SPACES TO WS-LIN-SALIDA
096600     MOVE 'Port,Protocol,Count' TO WS-LIN-SALIDA
096700     WRITE REG-REPORTE FROM WS-LIN-SALIDA
096800
096900     PERFORM 9210-ESCRIBIR-PP-FILA THRU 9210-ESCRIBIR-PP-FILA-F
097000        VARYING WS-IDX-1 FROM 1 BY 1
097100        UNTIL WS-IDX-1 > TAB-PP-CANT.
097200
097300 9200-ESCRIBIR-PP-F. EXIT.
097400
097500
097600 9210-ESCRIBIR-PP-FILA.
097610*    ARMA UNA FILA DEL CSV DE PUERTO/PROTOCOLO: PUERTO
097620*    EDITADO, COMA, PROTOCOLO RECORTADO, COMA, CONTADOR
097630*    EDITADO -- NINGUNO DE LOS TRES CAMPOS PUEDE QUEDAR
097640*    VACIO, POR LO QUE NO HACE FALTA EL RESGUARDO DE
097650*    LARGO CERO QUE SI NECESITA 9110-ESCRIBIR-ETIQ-FILA
097700
097800     MOVE PP-PUERTO(WS-IDX-1) TO WS-EDITAR-NUM
097900     PERFORM 1970-EDITAR-NUMERO-I THRU 1970-EDITAR-NUMERO-F
098000     MOVE WS-EDITAR-TEXTO  TO WS-PP-PUERTO-TXT
098100     MOVE WS-EDITAR-LARGO  TO WS-PP-PUERTO-LARGO
098200
098300     MOVE PP-PROTOCOLO(WS-IDX-1) TO WS-RECORTE-ENTRADA
098400     PERFORM 1900-RECORTAR-CAMPO-I THRU 1900-RECORTAR-CAMPO-F
098500
098600     MOVE PP-CONTADOR(WS-IDX-1) TO WS-EDITAR-NUM
098700     PERFORM 1970-EDITAR-NUMERO-I THRU 1970-EDITAR-NUMERO-F
098800     MOVE WS-EDITAR-TEXTO  TO WS-PP-CONT-TXT
098900     MOVE WS-EDITAR-LARGO  TO WS-PP-CONT-LARGO
099000
099100     MOVE SPACES TO WS-LIN-SALIDA
099200     STRING WS-PP-PUERTO-TXT(1:WS-PP-PUERTO-LARGO)
099300                  DELIMITED BY SIZE
099400            ','   DELIMITED BY SIZE
099500            WS-RECORTE-SALIDA(1:WS-RECORTE-LARGO)
099600                  DELIMITED BY SIZE
099700            ','   DELIMITED BY SIZE
099800            WS-PP-CONT-TXT(1:WS-PP-CONT-LARGO)
099900                  DELIMITED BY SIZE
100000         INTO WS-LIN-SALIDA
100100     WRITE REG-REPORTE FROM WS-LIN-SALIDA.
100200
100300 9210-ESCRIBIR-PP-FILA-F. EXIT.
100400
100500
100600*--------------------------------------------------------------
100700*    CIERRE DE ARCHIVOS Y TOTALES DE CONTROL
100800*--------------------------------------------------------------
100900 9900-FINAL-I.
101000
101100     PERFORM 9910-CERRAR-ARCH-I     THRU 9910-CERRAR-ARCH-F
101200     PERFORM 9920-MOSTRAR-TOTALES-I THRU 9920-MOSTRAR-TOTALES-F.
101300
101400 9900-FINAL-F. EXIT.
101500
101600
101700 9910-CERRAR-ARCH-I.
101710*    CIERRA LOS TRES ARCHIVOS DEL PASO; CUALQUIER ERROR
101720*    DE CLOSE DEJA EL PASO EN RETURN-CODE 9999
101800
101900     CLOSE ENTRADA-TARIFA
102000     IF FS-TARIFA IS NOT EQUAL '00' THEN
102100        DISPLAY '* ERROR EN CLOSE TARIFARIO = ' FS-TARIFA
102200        MOVE 9999 TO RETURN-CODE
102300     END-IF
102400
102500     CLOSE ENTRADA-FLUJO
102600     IF FS-FLUJO IS NOT EQUAL '00' THEN
102700        DISPLAY '* ERROR EN CLOSE BITACORA DE FLUJO = ' FS-FLUJO
102800        MOVE 9999 TO RETURN-CODE
102900     END-IF
103000
103100     CLOSE SALIDA-REPORTE
103200     IF FS-REPORTE IS NOT EQUAL '00' THEN
103300        DISPLAY '* ERROR EN CLOSE SALIDA REPORTE = ' FS-REPORTE
103400        MOVE 9999 TO RETURN-CODE
103500     END-IF.
103600
103700 9910-CERRAR-ARCH-F. EXIT.
103800
103900
104000 9920-MOSTRAR-TOTALES-I.
104010*    IMPRIME EN SYSOUT EL RESUMEN DE CONTROL DEL PASO
104020*    PARA QUE OPERACIONES VERIFIQUE CANTIDADES CONTRA
104030*    LA BITACORA DE ENTRADA (VER TK-0147)
104100
104200     DISPLAY '=============================================='
104300     MOVE WS-CANT-TARIFA-LEIDAS   TO WS-TOTAL-PRINT
104400     DISPLAY ' TOTAL LINEAS TARIFARIO LEIDAS:      '
104500             WS-TOTAL-PRINT
104600     MOVE WS-CANT-TARIFA-OMITIDAS TO WS-TOTAL-PRINT
104700     DISPLAY ' TOTAL LINEAS TARIFARIO OMITIDAS:    '
104800             WS-TOTAL-PRINT
104900     MOVE TAB-CLASIF-CANT         TO WS-TOTAL-PRINT
105000     DISPLAY ' TOTAL COMBINACIONES EN TARIFARIO:   '
105100             WS-TOTAL-PRINT
105200     MOVE WS-CANT-FLUJO-LEIDOS    TO WS-TOTAL-PRINT
105300     DISPLAY ' TOTAL LINEAS DE FLUJO LEIDAS:       '
105400             WS-TOTAL-PRINT
105500     MOVE WS-CANT-FLUJO-OMITIDOS  TO WS-TOTAL-PRINT
105600     DISPLAY ' TOTAL LINEAS DE FLUJO OMITIDAS:     '
105700             WS-TOTAL-PRINT
105800     MOVE WS-CANT-FLUJO-VALIDOS   TO WS-TOTAL-PRINT
105900     DISPLAY ' TOTAL LINEAS DE FLUJO VALIDAS:      '
106000             WS-TOTAL-PRINT
106100     MOVE TAB-ETIQ-CANT           TO WS-TOTAL-PRINT
106200     DISPLAY ' TOTAL ETIQUETAS DISTINTAS:          '
106300             WS-TOTAL-PRINT
106400     MOVE TAB-PP-CANT             TO WS-TOTAL-PRINT
106500     DISPLAY ' TOTAL COMBINAC. PUERTO/PROTOCOLO:   '
106600             WS-TOTAL-PRINT
106700     DISPLAY '=============================================='.
106800
106900 9920-MOSTRAR-TOTALES-F. EXIT.
